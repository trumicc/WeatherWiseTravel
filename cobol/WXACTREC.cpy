000100*****************************************************************
000200*  WXACTREC - ACTIVITY RECOMMENDATION RECORD LAYOUTS
000300*  WEATHERWISE TRAVEL - ITINERARY DESK BATCH SUITE
000400*  COPY MEMBER - WEATHER / ACTIVITY / RECOMMENDATION RECORDS
000500*-----------------------------------------------------------------
000600*  MAINTENANCE LOG
000700*  10/14/87  DKM  INITIAL COPYBOOK FOR ACTSCORE, REQ #WW-0114     WW0114  
000800*  03/02/88  RTP  ADDED WW-ACT-CATEGORY TO ACTIVITY REC, WW-0126  WW0126  
000900*  08/19/91  SLC  ADDED WW-ACT-LAT / WW-ACT-LON FOR MAPS, WW-0171 WW0171  
001000*  11/19/99  DKM  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER      WW0199  
001100*  08/22/01  SLC  WIDENED WW-ACT-NAME TO X(80) PER REQ #WW-0233   WW0233  
001200*****************************************************************
001300 01  WW-WEATHER-RECORD.
001400     05  WW-CITY                 PIC X(40).
001500     05  WW-TEMPERATURE          PIC S9(03)V9(01).
001600     05  WW-TEMPERATURE-PARTS REDEFINES WW-TEMPERATURE.
001700         10  WW-TEMP-WHOLE-PART  PIC S9(03).
001800         10  WW-TEMP-TENTHS-PART PIC 9(01).
001900     05  WW-CONDITION            PIC X(20).
002000     05  WW-DESCRIPTION          PIC X(60).
002100     05  WW-HUMIDITY             PIC 9(03).
002200     05  WW-WIND-SPEED           PIC 9(03)V9(01).
002300     05  FILLER                  PIC X(09).
002400
002500 01  WW-ACTIVITY-RECORD.
002600     05  WW-ACT-ID               PIC 9(09).
002700     05  WW-ACT-ID-ALPHA REDEFINES WW-ACT-ID
002800                                 PIC X(09).
002900     05  WW-ACT-NAME             PIC X(80).
003000     05  WW-ACT-CATEGORY         PIC X(20).
003100     05  WW-ACT-LAT              PIC S9(03)V9(06).
003200     05  WW-ACT-LON              PIC S9(03)V9(06).
003300     05  WW-ACT-INDOOR           PIC X(01).
003400         88  WW-ACT-IS-INDOOR    VALUE 'Y'.
003500         88  WW-ACT-IS-OUTDOOR   VALUE 'N'.
003600     05  FILLER                  PIC X(12).
003700
003800 01  WW-RECOMMENDATION-RECORD.
003900     05  WW-REC-ACT-ID           PIC 9(09).
004000     05  WW-REC-ACT-NAME         PIC X(80).
004100     05  WW-REC-SCORE            PIC 9(03).
004200     05  WW-REC-SCORE-ALPHA REDEFINES WW-REC-SCORE
004300                                 PIC X(03).
004400     05  WW-REC-REASON           PIC X(80).
004500     05  FILLER                  PIC X(08).
