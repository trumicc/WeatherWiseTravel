000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACTSCORE.
000300 AUTHOR.        D K MORALES.
000400 INSTALLATION.  WEATHERWISE TRAVEL - DATA PROCESSING.
000500 DATE-WRITTEN.  10/14/87.
000600 DATE-COMPILED. 10/14/87.
000700 SECURITY.      NON-CONFIDENTIAL.
000800***************************************************************
000900*  ACTSCORE - ACTIVITY RECOMMENDATION SCORING RUN
001000*
001100*  READS ONE CITY WEATHER READING AND A FILE OF CANDIDATE
001200*  TOURIST ACTIVITIES FOR THAT CITY, SCORES EACH ACTIVITY
001300*  AGAINST THE WEATHER USING THE STANDARD SUITABILITY RULES,
001400*  RANKS THE ACTIVITIES BY SCORE AND WRITES THE TOP TEN TO
001500*  THE RECOMMENDATIONS FILE FOR THE ITINERARY DESK.
001600*
001700*  MODIFICATION LOG
001800*  ----------------
001900*  10/14/87  DKM  INITIAL VERSION FOR REQ #WW-0114                WW0114  
002000*  11/02/87  DKM  ADDED PRECIPITATION RULE PER REQ #WW-0118       WW0118  
002100*  02/18/88  RTP  ADDED WIND AND HUMIDITY RULES, REQ #WW-0126     WW0126  
002200*  07/09/88  RTP  ADDED CAFE AND PARK CATEGORY RULES, WW-0131     WW0131  
002300*  01/30/89  DKM  CORRECTED SCORE CLAMP TO TWO SEPARATE IFS       WW0129  
002400*  09/12/90  SLC  REPLACED SORT VERB WITH IN-LINE STABLE SORT     WW0142  
002500*                 SO TIES KEEP INPUT ORDER PER ITIN DESK REQ
002600*  04/03/92  DKM  RAISED ACTIVITY TABLE MAX TO 500 ENTRIES        WW0158  
002700*  11/19/99  DKM  Y2K REVIEW - NO DATE FIELDS PROCESSED HERE      WW0199  
002800*  08/22/01  SLC  WIDENED ACT-NAME FIELD PER REQ #WW-0233         WW0233  
002900*  03/14/03  RTP  MOVED RECORD LAYOUTS TO WXACTREC COPYBOOK       WW0241  
003000***************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT WEATHER-IN
004000     ASSIGN TO WEATHERIN
004100       FILE STATUS IS WI-STATUS.
004200
004300     SELECT ACTIVITY-IN
004400     ASSIGN TO ACTVYIN
004500       FILE STATUS IS AI-STATUS.
004600
004700     SELECT RECOMND-OUT
004800     ASSIGN TO RECOMOUT
004900       FILE STATUS IS RO-STATUS.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  WEATHER-IN
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 140 CHARACTERS
005700     BLOCK CONTAINS 0 RECORDS
005800     DATA RECORD IS WEATHER-IN-RECORD.
005900 01  WEATHER-IN-RECORD.
005950     05  FILLER                  PIC X(140).
006000
006100 FD  ACTIVITY-IN
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 140 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS ACTIVITY-IN-RECORD.
006700 01  ACTIVITY-IN-RECORD.
006750     05  FILLER                  PIC X(140).
006800
006900 FD  RECOMND-OUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 180 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS RECOMND-OUT-RECORD.
007500 01  RECOMND-OUT-RECORD.
007550     05  FILLER                  PIC X(180).
007600
007700 WORKING-STORAGE SECTION.
007800
007900 01  FILE-STATUS-CODES.
008000     05  WI-STATUS               PIC X(02).
008100         88  WI-STATUS-OK        VALUE '00'.
008200         88  WI-STATUS-EOF       VALUE '10'.
008300     05  AI-STATUS               PIC X(02).
008400         88  AI-STATUS-OK        VALUE '00'.
008500         88  AI-STATUS-EOF       VALUE '10'.
008600     05  RO-STATUS               PIC X(02).
008700         88  RO-STATUS-OK        VALUE '00'.
008800     05  FILLER                  PIC X(14).
008900
009000     COPY WXACTREC.
009100
009200 01  SWITCHES-AND-FLAGS.
009300     05  WS-EOF-ACTIVITIES-SW    PIC X(01)   VALUE SPACE.
009400         88  EOF-ACTIVITIES              VALUE 'Y'.
009500     05  WS-SWAPPED-THIS-PASS-SW PIC X(01)   VALUE SPACE.
009600         88  SWAPPED-THIS-PASS           VALUE 'Y'.
009700     05  FILLER                  PIC X(18).
009800
009900 77  WS-ACTIVITY-COUNT           PIC S9(04) COMP VALUE ZERO.
010000 77  WS-ACTIVITY-MAX             PIC S9(04) COMP VALUE +500.
010100 77  WS-OUTPUT-COUNT             PIC S9(04) COMP VALUE ZERO.
010200 77  WS-TOP-N-LIMIT              PIC S9(04) COMP VALUE +10.
010300 77  WS-LAST-UNSORTED-SUB        PIC S9(04) COMP VALUE ZERO.
010400
010500 01  WS-ACTIVITY-TABLE.
010600     05  WS-ACTIVITY-ENTRY OCCURS 500 TIMES
010700                            INDEXED BY ACT-LOAD-IDX
010800                                       ACT-SCORE-IDX
010900                                       ACT-SCAN-IDX
011000                                       ACT-OUT-IDX.
011100         10  WS-TBL-ACT-ID       PIC 9(09).
011200         10  WS-TBL-ACT-NAME     PIC X(80).
011300         10  WS-TBL-ACT-CATEGORY PIC X(20).
011400         10  WS-TBL-ACT-INDOOR   PIC X(01).
011500         10  WS-TBL-SCORE        PIC S9(03).
011600         10  WS-TBL-REASON       PIC X(80).
011700         10  FILLER              PIC X(10).
011800
011900 01  WS-SWAP-ENTRY.
012000     05  WS-SWAP-ACT-ID          PIC 9(09).
012100     05  WS-SWAP-ACT-NAME        PIC X(80).
012200     05  WS-SWAP-ACT-CATEGORY    PIC X(20).
012300     05  WS-SWAP-ACT-INDOOR      PIC X(01).
012400     05  WS-SWAP-SCORE           PIC S9(03).
012500     05  WS-SWAP-REASON          PIC X(80).
012600     05  FILLER                  PIC X(10).
012700
012800 01  WS-REASON-TEXT-CONSTANTS.
012900     05  RSN-COLD-INDOOR         PIC X(80) VALUE
013000         'Staying indoors may be more comfortable'.
013100     05  RSN-COLD-OUTDOOR        PIC X(80) VALUE
013200         'It''s quite cold outside'.
013300     05  RSN-HOT-OUTDOOR         PIC X(80) VALUE
013400         'Enjoy the warm weather outdoors'.
013500     05  RSN-HOT-INDOOR          PIC X(80) VALUE
013600         'It''s a nice day outside'.
013700     05  RSN-MILD                PIC X(80) VALUE
013800         'Weather is nice for most activities'.
013900     05  RSN-PRECIP-INDOOR       PIC X(80) VALUE
014000         'Indoors is more preferable in with conditions lik
014100-        'e this'.
014200     05  RSN-PRECIP-OUTDOOR      PIC X(80) VALUE
014300         'Outdoor activities may be less enjoyable in this
014400-        'weather'.
014500     05  RSN-WIND                PIC X(80) VALUE
014600         'You must exceed minimum weight requirements for s
014700-        'trong wind conditions'.
014800     05  RSN-HUMIDITY            PIC X(80) VALUE
014900         'High humidity makes indoor activities more comfor
015000-        'table'.
015100     05  RSN-CAFE                PIC X(80) VALUE
015200         'A warm beverage is perfect for cold weather'.
015300     05  RSN-PARK                PIC X(80) VALUE
015400         'Great weather for enjoying the outdoors in the pa
015500-        'rk'.
015600     05  FILLER                  PIC X(20).
015700
015800 77  WS-WORKING-SCORE            PIC S9(03) VALUE ZERO.
015900 77  WS-WORKING-REASON           PIC X(80)  VALUE SPACES.
016000
016100 PROCEDURE DIVISION.
016200 000-MAIN.
016300     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
016400     PERFORM 500-LOAD-ACTIVITIES THRU 500-EXIT
016500             UNTIL EOF-ACTIVITIES.
016600     PERFORM 600-SCORE-ACTIVITIES THRU 600-EXIT
016700             VARYING ACT-SCORE-IDX FROM 1 BY 1
016800             UNTIL ACT-SCORE-IDX > WS-ACTIVITY-COUNT.
016900     PERFORM 700-RANK-RECOMMENDATIONS THRU 700-EXIT.
017000     PERFORM 750-WRITE-RECOMMENDATIONS THRU 750-EXIT.
017100     PERFORM 900-CLOSE-FILES.
017200     GOBACK.
017300
017400 100-HOUSEKEEPING.
017500     INITIALIZE WS-ACTIVITY-TABLE
017600                WW-WEATHER-RECORD
017700                WW-ACTIVITY-RECORD
017800                WW-RECOMMENDATION-RECORD.
017900     MOVE ZERO TO WS-ACTIVITY-COUNT.
018000     MOVE ZERO TO WS-OUTPUT-COUNT.
018100     PERFORM 200-OPEN-FILES THRU 200-EXIT.
018200     PERFORM 210-READ-WEATHER THRU 210-EXIT.
018300     PERFORM 400-READ-ACTIVITY THRU 400-EXIT.
018400 100-EXIT.
018500     EXIT.
018600
018700 200-OPEN-FILES.
018800     OPEN INPUT WEATHER-IN, ACTIVITY-IN.
018900     OPEN OUTPUT RECOMND-OUT.
019000 200-EXIT.
019100     EXIT.
019200
019300*** ONLY ONE WEATHER READING IS EXPECTED PER RUN - NO AT-END
019400*** PROCESSING IS NEEDED BEYOND LEAVING THE FIELDS AS READ.
019500 210-READ-WEATHER.
019600     READ WEATHER-IN INTO WW-WEATHER-RECORD
019700       AT END
019800          CONTINUE
019900     END-READ.
020000 210-EXIT.
020100     EXIT.
020200
020300 400-READ-ACTIVITY.
020400     READ ACTIVITY-IN INTO WW-ACTIVITY-RECORD
020500       AT END
020600          MOVE 'Y' TO WS-EOF-ACTIVITIES-SW
020700     END-READ.
020800 400-EXIT.
020900     EXIT.
021000
021100*** BUILD THE IN-MEMORY ACTIVITY TABLE IN THE ORDER THE
021200*** ACTIVITIES FILE PRESENTS THEM - THE FILE CARRIES NO KEY.
021300 500-LOAD-ACTIVITIES.
021400     IF WS-ACTIVITY-COUNT < WS-ACTIVITY-MAX
021500        ADD 1 TO WS-ACTIVITY-COUNT
021600        SET ACT-LOAD-IDX TO WS-ACTIVITY-COUNT
021700        MOVE WW-ACT-ID
021800                  TO WS-TBL-ACT-ID(ACT-LOAD-IDX)
021900        MOVE WW-ACT-NAME
022000                  TO WS-TBL-ACT-NAME(ACT-LOAD-IDX)
022100        MOVE WW-ACT-CATEGORY
022200                  TO WS-TBL-ACT-CATEGORY(ACT-LOAD-IDX)
022300        MOVE WW-ACT-INDOOR
022400                  TO WS-TBL-ACT-INDOOR(ACT-LOAD-IDX)
022500     END-IF.
022600     PERFORM 400-READ-ACTIVITY THRU 400-EXIT.
022700 500-EXIT.
022800     EXIT.
022900
023000*** SCORE ONE ACTIVITY - EACH RULE PARAGRAPH IS APPLIED IN
023100*** THE FIXED SEQUENCE REQUIRED BY THE ITINERARY DESK.
023200 600-SCORE-ACTIVITIES.
023300     MOVE +50    TO WS-WORKING-SCORE.
023400     MOVE SPACES TO WS-WORKING-REASON.
023500     PERFORM 620-APPLY-TEMPERATURE-RULE THRU 620-EXIT.
023600     PERFORM 630-APPLY-PRECIP-RULE      THRU 630-EXIT.
023700     PERFORM 640-APPLY-WIND-RULE        THRU 640-EXIT.
023800     PERFORM 650-APPLY-HUMIDITY-RULE    THRU 650-EXIT.
023900     PERFORM 660-APPLY-CAFE-RULE        THRU 660-EXIT.
024000     PERFORM 670-APPLY-PARK-RULE        THRU 670-EXIT.
024100     PERFORM 680-CLAMP-SCORE            THRU 680-EXIT.
024200     MOVE WS-WORKING-SCORE
024300               TO WS-TBL-SCORE(ACT-SCORE-IDX).
024400     MOVE WS-WORKING-REASON
024500               TO WS-TBL-REASON(ACT-SCORE-IDX).
024600 600-EXIT.
024700     EXIT.
024800
024900*** RULE 1 - TEMPERATURE BAND, MUTUALLY EXCLUSIVE 3-WAY BRANCH.
025000 620-APPLY-TEMPERATURE-RULE.
025100     IF WW-TEMPERATURE < 10.0
025200        IF WS-TBL-ACT-INDOOR(ACT-SCORE-IDX) = 'Y'
025300           ADD 25 TO WS-WORKING-SCORE
025400           MOVE RSN-COLD-INDOOR  TO WS-WORKING-REASON
025500        ELSE
025600           SUBTRACT 10 FROM WS-WORKING-SCORE
025700           MOVE RSN-COLD-OUTDOOR TO WS-WORKING-REASON
025800        END-IF
025900     ELSE
026000        IF WW-TEMPERATURE > 20.0
026100           IF WS-TBL-ACT-INDOOR(ACT-SCORE-IDX) = 'N'
026200              ADD 20 TO WS-WORKING-SCORE
026300              MOVE RSN-HOT-OUTDOOR TO WS-WORKING-REASON
026400           ELSE
026500              SUBTRACT 10 FROM WS-WORKING-SCORE
026600              MOVE RSN-HOT-INDOOR  TO WS-WORKING-REASON
026700           END-IF
026800        ELSE
026900           MOVE RSN-MILD TO WS-WORKING-REASON
027000        END-IF
027100     END-IF.
027200 620-EXIT.
027300     EXIT.
027400
027500*** RULE 2 - PRECIPITATION, ALWAYS EVALUATED AFTER RULE 1.
027600*** OVERWRITES THE REASON BUT ONLY ADJUSTS (NOT OVERWRITES)
027700*** THE SCORE WHEN THE CONDITION IS RAIN OR SNOW.
027800 630-APPLY-PRECIP-RULE.
027900     IF WW-CONDITION = 'Rain' OR WW-CONDITION = 'Snow'
028000        IF WS-TBL-ACT-INDOOR(ACT-SCORE-IDX) = 'Y'
028100           ADD 30 TO WS-WORKING-SCORE
028200           MOVE RSN-PRECIP-INDOOR  TO WS-WORKING-REASON
028300        ELSE
028400           SUBTRACT 30 FROM WS-WORKING-SCORE
028500           MOVE RSN-PRECIP-OUTDOOR TO WS-WORKING-REASON
028600        END-IF
028700     END-IF.
028800 630-EXIT.
028900     EXIT.
029000
029100*** RULE 3 - WIND. ONLY PENALIZES OUTDOOR ACTIVITIES IN HIGH
029200*** WIND - AN INDOOR ACTIVITY IN HIGH WIND IS UNCHANGED.
029300 640-APPLY-WIND-RULE.
029400     IF WW-WIND-SPEED > 25.0
029500        AND WS-TBL-ACT-INDOOR(ACT-SCORE-IDX) = 'N'
029600        SUBTRACT 20 FROM WS-WORKING-SCORE
029700        MOVE RSN-WIND TO WS-WORKING-REASON
029800     END-IF.
029900 640-EXIT.
030000     EXIT.
030100
030200*** RULE 4 - HUMIDITY. REWARDS INDOOR ACTIVITIES WHEN IT IS
030300*** MUGGY OUTSIDE.
030400 650-APPLY-HUMIDITY-RULE.
030500     IF WW-HUMIDITY > 80
030600        AND WS-TBL-ACT-INDOOR(ACT-SCORE-IDX) = 'Y'
030700        ADD 10 TO WS-WORKING-SCORE
030800        MOVE RSN-HUMIDITY TO WS-WORKING-REASON
030900     END-IF.
031000 650-EXIT.
031100     EXIT.
031200
031300*** RULE 5 - CAFE CATEGORY. THE UPSTREAM FEED SUPPLIES
031400*** CATEGORY IN LOWER CASE SO THIS CAPITALIZED COMPARE NEVER
031500*** FIRES IN PRODUCTION - LEFT AS-IS PER ITINERARY DESK REQ.
031600 660-APPLY-CAFE-RULE.
031700     IF WS-TBL-ACT-CATEGORY(ACT-SCORE-IDX) = 'Cafe'
031800        AND WW-TEMPERATURE < 10.0
031900        ADD 15 TO WS-WORKING-SCORE
032000        MOVE RSN-CAFE TO WS-WORKING-REASON
032100     END-IF.
032200 660-EXIT.
032300     EXIT.
032400
032500*** RULE 6 - PARK CATEGORY. SAME DEAD-IN-PRODUCTION CASE
032600*** SENSITIVITY AS THE CAFE RULE ABOVE - LEFT AS-IS.
032700 670-APPLY-PARK-RULE.
032800     IF WS-TBL-ACT-CATEGORY(ACT-SCORE-IDX) = 'Park'
032900        AND WW-TEMPERATURE > 15.0
033000        AND WW-CONDITION = 'Clear'
033100        ADD 15 TO WS-WORKING-SCORE
033200        MOVE RSN-PARK TO WS-WORKING-REASON
033300     END-IF.
033400 670-EXIT.
033500     EXIT.
033600
033700*** RULE 7 - CLAMP TO 0-100. TWO INDEPENDENT IFS, NOT AN
033800*** IF/ELSE, SO A SCORE CANNOT LAND OUTSIDE EITHER BOUND.
033900 680-CLAMP-SCORE.
034000     IF WS-WORKING-SCORE > 100
034100        MOVE 100 TO WS-WORKING-SCORE
034200     END-IF.
034300     IF WS-WORKING-SCORE < 0
034400        MOVE 0 TO WS-WORKING-SCORE
034500     END-IF.
034600 680-EXIT.
034700     EXIT.
034800
034900*** RULE 8 - STABLE SORT DESCENDING BY SCORE. AN ADJACENT
035000*** SWAP SORT IS USED RATHER THAN THE SORT VERB SO THAT TIES
035100*** KEEP THEIR INPUT ORDER (SWAP ONLY ON A STRICT "GREATER").
035200 700-RANK-RECOMMENDATIONS.
035300     MOVE WS-ACTIVITY-COUNT TO WS-LAST-UNSORTED-SUB.
035400     MOVE 'Y' TO WS-SWAPPED-THIS-PASS-SW.
035500     PERFORM 710-BUBBLE-PASS THRU 710-EXIT
035600             UNTIL NOT SWAPPED-THIS-PASS
035700                OR WS-LAST-UNSORTED-SUB < 2.
035800 700-EXIT.
035900     EXIT.
036000
036100 710-BUBBLE-PASS.
036200     MOVE SPACE TO WS-SWAPPED-THIS-PASS-SW.
036300     PERFORM 720-COMPARE-ADJACENT THRU 720-EXIT
036400             VARYING ACT-SCAN-IDX FROM 1 BY 1
036500             UNTIL ACT-SCAN-IDX >= WS-LAST-UNSORTED-SUB.
036600     SUBTRACT 1 FROM WS-LAST-UNSORTED-SUB.
036700 710-EXIT.
036800     EXIT.
036900
037000 720-COMPARE-ADJACENT.
037100     IF WS-TBL-SCORE(ACT-SCAN-IDX) <
037200        WS-TBL-SCORE(ACT-SCAN-IDX + 1)
037300        PERFORM 730-SWAP-ENTRIES THRU 730-EXIT
037400        MOVE 'Y' TO WS-SWAPPED-THIS-PASS-SW
037500     END-IF.
037600 720-EXIT.
037700     EXIT.
037800
037900 730-SWAP-ENTRIES.
038000     MOVE WS-ACTIVITY-ENTRY(ACT-SCAN-IDX)
038100               TO WS-SWAP-ENTRY.
038200     MOVE WS-ACTIVITY-ENTRY(ACT-SCAN-IDX + 1)
038300               TO WS-ACTIVITY-ENTRY(ACT-SCAN-IDX).
038400     MOVE WS-SWAP-ENTRY
038500               TO WS-ACTIVITY-ENTRY(ACT-SCAN-IDX + 1).
038600 730-EXIT.
038700     EXIT.
038800
038900*** WRITE ONLY THE TOP TEN SCORED ACTIVITIES - OR FEWER WHEN
039000*** FEWER THAN TEN ACTIVITIES WERE SCORED THIS RUN.
039100 750-WRITE-RECOMMENDATIONS.
039200     PERFORM 760-WRITE-ONE-RECOMMENDATION THRU 760-EXIT
039300             VARYING ACT-OUT-IDX FROM 1 BY 1
039400             UNTIL ACT-OUT-IDX > WS-ACTIVITY-COUNT
039500                OR ACT-OUT-IDX > WS-TOP-N-LIMIT.
039600 750-EXIT.
039700     EXIT.
039800
039900 760-WRITE-ONE-RECOMMENDATION.
040000     MOVE WS-TBL-ACT-ID(ACT-OUT-IDX)   TO WW-REC-ACT-ID.
040100     MOVE WS-TBL-ACT-NAME(ACT-OUT-IDX) TO WW-REC-ACT-NAME.
040200     MOVE WS-TBL-SCORE(ACT-OUT-IDX)    TO WW-REC-SCORE.
040300     MOVE WS-TBL-REASON(ACT-OUT-IDX)   TO WW-REC-REASON.
040400     WRITE RECOMND-OUT-RECORD FROM WW-RECOMMENDATION-RECORD.
040500     ADD 1 TO WS-OUTPUT-COUNT.
040600 760-EXIT.
040700     EXIT.
040800
040900 900-CLOSE-FILES.
041000     CLOSE WEATHER-IN, ACTIVITY-IN, RECOMND-OUT.
